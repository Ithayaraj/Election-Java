000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMUSRCK.
000300 AUTHOR.         R. GUZMAN.
000400 INSTALLATION.   KC02788 - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.   22/07/1992.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DISTRITO.
000800*****************************************************************
000900*                   CLASE SINCRONICA 46                         *
001000*                   ===================                        *
001100*    PGMUSRCK - VERIFICACION DE CREDENCIAL DE USUARIO           *
001200*                                                                *
001300*    - LEE EL PEDIDO DE CREDENCIAL (USUARIO Y PASSWORD) Y        *
001400*      RECORRE EL ARCHIVO DE USUARIOS EN FORMA SECUENCIAL       *
001500*      BUSCANDO COINCIDENCIA EXACTA DE AMBOS CAMPOS.            *
001600*    - SI HAY COINCIDENCIA, INFORMA EL ROL DEL USUARIO.          *
001700*    - SI NO HAY COINCIDENCIA, INFORMA CREDENCIAL NO HALLADA.    *
001800*    - NUNCA SE MUESTRA EL PASSWORD EN NINGUN LISTADO NI LOG.    *
001900*                                                                *
002000*    HISTORIAL DE CAMBIOS                                       *
002100*    --------------------                                       *
002200*    22/07/1992  RHG  PROGRAMA ORIGINAL - CLASE 46.              *
002300*    05/03/1994  RHG  TK-0211 SE AGREGA CONTEO DE REGISTROS         TK0211
002400*                     LEIDOS AL FINALIZAR LA CORRIDA.            *
002500*    19/10/1996  SDP  TK-0318 SE ESTANDARIZA EL CAMPO ROL A         TK0318
002600*                     20 POSICIONES (ADMIN / USER).              *
002700*    30/11/1998  SDP  TK-0409 REVISION Y2K - EL PROGRAMA NO         TK0409
002800*                     MANEJA FECHAS, SE CERTIFICA SIN CAMBIOS.   *
002900*    14/04/2002  CBV  TK-0529 NUNCA SE VUELVE A MOSTRAR EL          TK0529
003000*                     PASSWORD RECIBIDO NI EL GRABADO EN LOG.    *
003100*    08/09/2006  JQR  TK-0604 SE UNIFICA LA CLAVE USUARIO +         TK0604
003200*                     PASSWORD EN UNA SOLA COMPARACION.         *
003300*    17/01/2010  LFT  TK-0698 SE INFORMA EL USUARIO PEDIDO          TK0698
003400*                     (SIN PASSWORD) CUANDO NO SE HALLA.         *
003500*    25/06/2015  ABN  TK-0760 REVISION ANUAL - SIN CAMBIOS D        TK0760
003600*                     FONDO.                                     *
003700*    03/11/2021  DMR  TK-0948 LIMPIEZA DE COMENTARIOS Y AJUS        TK0948
003800*                     DE COLUMNAS DE LISTADO DE CAMBIOS.         *
003900*****************************************************************
004000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000*    ARCHIVO DE USUARIOS (USUARIO, PASSWORD, ROL).
005100     SELECT USUARIO ASSIGN DDUSUAR
005200     FILE STATUS IS FS-USUARIO.
005300
005400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  USUARIO
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100 01  REG-USUARIO     PIC X(171).
006200
006300
006400 WORKING-STORAGE SECTION.
006500*========================*
006600
006700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006800
006900*---- STATUS DE ARCHIVOS ----------------------------------------
007000 77  FS-USUARIO               PIC XX      VALUE SPACES.
007100
007200*---- SWITCHES DE CONTROL DE CORRIDA ----------------------------
007300 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
007400     88  WS-FIN-USUARIO                   VALUE 'Y'.
007500     88  WS-NO-FIN-USUARIO                VALUE 'N'.
007600
007700 77  WS-SW-USR-HALLADO        PIC X       VALUE 'N'.
007800     88  WS-USR-HALLADO                   VALUE 'S'.
007900     88  WS-USR-NO-HALLADO                VALUE 'N'.
008000
008100*---- CONTADORES (COMP PARA ARITMETICA RAPIDA) ------------------
008200 77  WS-CANT-LEIDOS           PIC 9(05) COMP VALUE ZERO.
008300
008400*---- CREDENCIAL PEDIDA (ACCEPT DESDE EL DISPOSITIVO DE PARAMET.)
008500 77  WS-PED-USUARIO           PIC X(50)  VALUE SPACES.
008600 77  WS-PED-PASSWORD          PIC X(100) VALUE SPACES.
008700
008800*---- CLAVE COMBINADA USUARIO + PASSWORD DEL PEDIDO, PARA UNA   *
008900*     UNICA COMPARACION CONTRA EL ARCHIVO DE USUARIOS. ----------
009000 01  WS-PEDIDO-CLAVE.
009100     03  PED-CLAVE-USUARIO    PIC X(50)  VALUE SPACES.
009200     03  PED-CLAVE-PASSWORD   PIC X(100) VALUE SPACES.
009300     03  FILLER               PIC X(01)  VALUE SPACES.
009400
009500*    VISTA DEL PEDIDO SIN PASSWORD, PARA EL MENSAJE DE NO        *
009600*    HALLADO (TK-0698 - NUNCA SE MUESTRA EL PASSWORD).           *
009700 01  WS-PEDIDO-CLAVE-VISIBLE REDEFINES WS-PEDIDO-CLAVE.
009800     03  PED-VIS-USUARIO      PIC X(50).
009900     03  FILLER               PIC X(101).
010000
010100*//////////////////// COPYS DE ARCHIVOS //////////////////////////
010200*    COPY CPUSUAR.
010300****************************************
010400*    LAYOUT USUARIO                    *
010500*    KC02788.ALU9999.SEG.USUARIOS      *
010600*    LARGO 171 BYTES (170 + 1 FILLER)  *
010700****************************************
010800 01  WS-REG-USUARIO.
010900     03  USR-USUARIO         PIC X(50)    VALUE SPACES.
011000     03  USR-PASSWORD        PIC X(100)   VALUE SPACES.
011100     03  USR-ROL             PIC X(20)    VALUE SPACES.
011200     03  FILLER              PIC X(01)    VALUE SPACES.
011300*//////////////////////////////////////////////////////////////
011400
011500*    CLAVE COMBINADA USUARIO + PASSWORD DEL REGISTRO LEIDO,     *
011600*    PARA COMPARAR CONTRA WS-PEDIDO-CLAVE EN UN SOLO PASO       *
011700*    (TK-0604).                                                  *
011800 01  WS-REG-USUARIO-CLAVE REDEFINES WS-REG-USUARIO.
011900     03  USR-CLAVE-USUARIO    PIC X(50).
012000     03  USR-CLAVE-PASSWORD   PIC X(100).
012100     03  FILLER               PIC X(21).
012200
012300*    VISTA DE AUDITORIA SIN PASSWORD, USADA AL INFORMAR EL ROL  *
012400*    DE UNA CREDENCIAL HALLADA (TK-0529).                        *
012500 01  WS-REG-USUARIO-AUDIT REDEFINES WS-REG-USUARIO.
012600     03  USR-AUD-USUARIO      PIC X(50).
012700     03  FILLER               PIC X(100).
012800     03  USR-AUD-ROL          PIC X(20).
012900     03  FILLER               PIC X(01).
013000
013100 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013200
013300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013400 PROCEDURE DIVISION.
013500
013600 MAIN-PROGRAM-I.
013700
013800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
013900     IF WS-NO-FIN-USUARIO THEN
014000        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014100     END-IF
014200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
014300
014400 MAIN-PROGRAM-F. GOBACK.
014500
014600
014700*----  APERTURA DE ARCHIVO Y LECTURA DE LA CREDENCIAL PEDIDA  ---
014800 1000-INICIO-I.
014900
015000     SET WS-NO-FIN-USUARIO TO TRUE
015100     SET WS-USR-NO-HALLADO TO TRUE
015200
015300     ACCEPT WS-PED-USUARIO
015400     ACCEPT WS-PED-PASSWORD
015500
015600     MOVE WS-PED-USUARIO  TO PED-CLAVE-USUARIO
015700     MOVE WS-PED-PASSWORD TO PED-CLAVE-PASSWORD
015800
015900     OPEN INPUT USUARIO
016000     IF FS-USUARIO IS NOT EQUAL '00' THEN
016100        DISPLAY '* ERROR EN OPEN USUARIO  = ' FS-USUARIO
016200        MOVE 9999 TO RETURN-CODE
016300        SET WS-FIN-USUARIO TO TRUE
016400     END-IF.
016500
016600 1000-INICIO-F. EXIT.
016700
016800
016900*----  RECORRIDA SECUENCIAL DEL ARCHIVO DE USUARIOS HASTA       *
017000*      ENCONTRAR LA CREDENCIAL PEDIDA O AGOTAR EL ARCHIVO.      *
017100 2000-PROCESO-I.
017200
017300     PERFORM 2100-LEER-USUARIO-I THRU 2100-LEER-USUARIO-F
017400        UNTIL WS-FIN-USUARIO OR WS-USR-HALLADO.
017500
017600 2000-PROCESO-F. EXIT.
017700
017800 2100-LEER-USUARIO-I.
017900
018000     READ USUARIO INTO WS-REG-USUARIO
018100     EVALUATE FS-USUARIO
018200        WHEN '00'
018300           ADD 1 TO WS-CANT-LEIDOS
018400           PERFORM 2200-VERIFICAR-I THRU 2200-VERIFICAR-F
018500        WHEN '10'
018600           SET WS-FIN-USUARIO TO TRUE
018700        WHEN OTHER
018800           DISPLAY '* ERROR EN LECTURA USUARIO = ' FS-USUARIO
018900           MOVE 9999 TO RETURN-CODE
019000           SET WS-FIN-USUARIO TO TRUE
019100     END-EVALUATE.
019200
019300 2100-LEER-USUARIO-F. EXIT.
019400
019500
019600*----  COMPARA LA CLAVE DEL REGISTRO LEIDO CONTRA LA CLAVE DEL  *
019700*      PEDIDO; SI COINCIDE, INFORMA EL ROL SIN MOSTRAR PASSWORD.*
019800 2200-VERIFICAR-I.
019900
020000     IF USR-CLAVE-USUARIO  EQUAL PED-CLAVE-USUARIO
020100        AND USR-CLAVE-PASSWORD EQUAL PED-CLAVE-PASSWORD THEN
020200        SET WS-USR-HALLADO TO TRUE
020300        DISPLAY '* CREDENCIAL HALLADA - USUARIO: '
020400                 USR-AUD-USUARIO ' ROL: ' USR-AUD-ROL
020500     END-IF.
020600
020700 2200-VERIFICAR-F. EXIT.
020800
020900
021000*----  CIERRE DE ARCHIVO Y RESUMEN DE LA CORRIDA  ---------------
021100 9999-FINAL-I.
021200
021300     IF WS-USR-NO-HALLADO THEN
021400        DISPLAY ' '
021500        DISPLAY '* CREDENCIAL NO HALLADA PARA USUARIO: '
021600                 PED-VIS-USUARIO
021700        MOVE 9999 TO RETURN-CODE
021800     END-IF
021900
022000     DISPLAY ' '
022100     DISPLAY '* REGISTROS DE USUARIOS LEIDOS: ' WS-CANT-LEIDOS
022200
022300     IF FS-USUARIO EQUAL '00' OR FS-USUARIO EQUAL '10' THEN
022400        CLOSE USUARIO
022500        IF FS-USUARIO IS NOT EQUAL '00' THEN
022600           DISPLAY '* ERROR EN CLOSE USUARIO = ' FS-USUARIO
022700           MOVE 9999 TO RETURN-CODE
022800        END-IF
022900     END-IF.
023000
023100 9999-FINAL-F. EXIT.
023200
