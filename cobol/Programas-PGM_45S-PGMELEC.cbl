000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.     PGMELEC.                                         
000300 AUTHOR.         M. LARROSA.                                      
000400 INSTALLATION.   KC02788 - CENTRO DE COMPUTOS.                    
000500 DATE-WRITTEN.   18/03/1991.                                      
000600 DATE-COMPILED.                                                   
000700 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DISTRITO.         
000800******************************************************************
000900*                   CLASE SINCRONICA 45                         * 
001000*                   ===================                        *  
001100*    PGMELEC - LIQUIDACION DE BANCAS POR DISTRITO               * 
001200*                                                                *
001300*    - LEE EL CONTROL DE CORRIDA (DISTRITO, ANIO, TOTAL DE       *
001400*      VOTOS VALIDOS Y CANTIDAD DE PARTIDOS) Y LOS VOTOS POR     *
001500*      PARTIDO DE ESE DISTRITO.                                  *
001600*    - BUSCA EL DISTRITO EN LA TABLA DE PROVINCIAS/DISTRITOS    * 
001700*      PARA OBTENER LA CANTIDAD DE BANCAS A REPARTIR.            *
001800*    - CALCULA EL PISO DE DESCALIFICACION (5% DE LOS VOTOS      * 
001900*      VALIDOS), LA BANCA BONUS, LA RONDA POR COCIENTE ENTERO   * 
002000*      Y LA RONDA POR RESTO MAYOR.                               *
002100*    - GRABA EL RESULTADO DEL DISTRITO Y EL DETALLE DE BANCAS   * 
002200*      POR PARTIDO, SIEMPRE QUE NO EXISTA YA UN RESULTADO PARA  * 
002300*      ESE DISTRITO/ANIO.                                        *
002400*    - EMITE EL LISTADO DE LIQUIDACION DE BANCAS.                *
002500*                                                                *
002600*    HISTORIAL DE CAMBIOS                                       * 
002700*    --------------------                                       * 
002800*    18/03/1991  MLL  PROGRAMA ORIGINAL - CLASE 45.              *
002900*    02/09/1992  MLL  TK-0118 SE AGREGA CORTE DE CONTROL POR    *   TK0118
003000*                     DISTRITO EN EL LISTADO DE BANCAS.         * 
003100*    14/01/1994  RHG  TK-0204 SE CORRIGE TRUNCAMIENTO DEL       *   TK0204
003200*                     COCIENTE DE BANCAS (DIVIDE ENTERA).       * 
003300*    07/07/1995  RHG  TK-0255 VALIDACION DE CANTIDAD DE         *   TK0255
003400*                     PARTIDOS LEIDOS CONTRA PARTY-COUNT.       * 
003500*    23/11/1998  SDP  TK-0410 AJUSTE FECHA DE PROCESO A 4       *   TK0410
003600*                     DIGITOS DE ANIO (AMBITO Y2K).             * 
003700*    05/02/1999  SDP  TK-0417 PRUEBAS DE CORRIDA SOBRE ANIOS    *   TK0417
003800*                     DE ELECCION POSTERIORES A 1999.           * 
003900*    19/06/2001  CBV  TK-0502 SE AGREGA VERIFICACION DE         *   TK0502
004000*                     DUPLICADO POR DISTRITO + ANIO ANTES DE    * 
004100*                     GRABAR EL RESULTADO.                       *
004200*    11/03/2003  CBV  TK-0561 BANCA BONUS A LA PRIMERA PARTIDO  *   TK0561
004300*                     CON MAXIMO DE VOTOS EN ORDEN DE LECTURA.  * 
004400*    28/08/2005  JQR  TK-0619 SEGUNDA RONDA POR RESTO MAYOR -   *   TK0619
004500*                     SE RESERVA LA BANCA BONUS DEL CUPO.       * 
004600*    15/05/2008  JQR  TK-0677 SE ESTANDARIZA EL LISTADO A 80    *   TK0677
004700*                     COLUMNAS PARA IMPRESORA DE DISTRITO.      * 
004800*    09/02/2011  LFT  TK-0733 SE VALIDA QUE DISTRITO NO FIGURE  *   TK0733
004900*                     EN TABLA PROVINCIA/DISTRITO - CORTA CORR. * 
005000*    30/10/2014  LFT  TK-0788 TOTALIZADOR DE CIERRE CON VOTOS   *   TK0788
005100*                     Y BANCAS FINALES EN EL LISTADO.            *
005200*    06/04/2017  ABN  TK-0842 REVISION ANUAL - SIN CAMBIOS DE   *   TK0842
005300*                     FONDO, SOLO LIMPIEZA DE COMENTARIOS.      * 
005400*    21/02/2020  ABN  TK-0901 CONTROL DE ESTADO EN OPEN EXTEND  *   TK0901
005500*                     DE LOS ARCHIVOS DE RESULTADO.              *
005600*    12/09/2023  DMR  TK-0975 REVISION DE CAMPOS PIC PARA       *   TK0975
005700*                     SOPORTAR HASTA 99 PARTIDOS POR DISTRITO.  * 
005710*    04/03/2026  CBV  TK-1012 SE AGREGA VOTOS CALIFICADOS AL        TK1012
005720*                     CUADRO DE CONTROL DEL LISTADO, A PEDIDO   * 
005730*                     DE ESCRUTINIO.                            * 
005800******************************************************************
005900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||  
006000 ENVIRONMENT DIVISION.                                            
006100 CONFIGURATION SECTION.                                           
006200                                                                  
006300 SPECIAL-NAMES.                                                   
006400     C01 IS TOP-OF-FORM.                                          
006500                                                                  
006600 INPUT-OUTPUT SECTION.                                            
006700 FILE-CONTROL.                                                    
006800                                                                  
006900*    CONTROL DE CORRIDA (DISTRITO, ANIO, TOTALES, CANTIDAD).      
007000     SELECT RUNCTL  ASSIGN DDRUNCT                                
007100     FILE STATUS IS FS-RUNCTL.                                    
007200                                                                  
007300*    TABLA DE REFERENCIA PROVINCIA / DISTRITO / BANCAS.           
007400     SELECT PROVDI  ASSIGN DDPRVDI                                
007500     FILE STATUS IS FS-PROVDI.                                    
007600                                                                  
007700*    VOTOS VALIDOS POR PARTIDO DE LA CORRIDA.                     
007800     SELECT PARVOT  ASSIGN DDPARVO                                
007900     FILE STATUS IS FS-PARVOT.                                    
008000                                                                  
008100*    RESULTADO DE DISTRITO (CONTROL TOTALS), ABIERTO PRIMERO      
008200*    EN INPUT PARA VERIFICAR DUPLICADO Y LUEGO EN EXTEND.         
008300     SELECT DISTEL  ASSIGN DDDISEL                                
008400     FILE STATUS IS FS-DISTEL.                                    
008500                                                                  
008600*    DETALLE DE BANCAS POR PARTIDO, ABIERTO EN EXTEND.            
008700     SELECT SEATAL  ASSIGN DDSEALO                                
008800     FILE STATUS IS FS-SEATAL.                                    
008900                                                                  
009000*    LISTADO DE LIQUIDACION DE BANCAS.                            
009100     SELECT LISTADO ASSIGN DDLISTA                                
009200     FILE STATUS IS FS-LISTADO.                                   
009300                                                                  
009400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||  
009500 DATA DIVISION.                                                   
009600 FILE SECTION.                                                    
009700                                                                  
009800 FD  RUNCTL                                                       
009900     BLOCK CONTAINS 0 RECORDS                                     
010000     RECORDING MODE IS F.                                         
010100 01  REG-RUNCTL      PIC X(46).                                   
010200                                                                  
010300 FD  PROVDI                                                       
010400     BLOCK CONTAINS 0 RECORDS                                     
010500     RECORDING MODE IS F.                                         
010600 01  REG-PROVDI      PIC X(65).                                   
010700                                                                  
010800 FD  PARVOT                                                       
010900     BLOCK CONTAINS 0 RECORDS                                     
011000     RECORDING MODE IS F.                                         
011100 01  REG-PARVOT      PIC X(40).                                   
011200                                                                  
011300 FD  DISTEL                                                       
011400     BLOCK CONTAINS 0 RECORDS                                     
011500     RECORDING MODE IS F.                                         
011600 01  REG-DISTEL      PIC X(65).                                   
011700                                                                  
011800 FD  SEATAL                                                       
011900     BLOCK CONTAINS 0 RECORDS                                     
012000     RECORDING MODE IS F.                                         
012100 01  REG-SEATAL      PIC X(95).                                   
012200                                                                  
012300 FD  LISTADO                                                      
012400     BLOCK CONTAINS 0 RECORDS                                     
012500     RECORDING MODE IS F.                                         
012600 01  REG-LISTADO     PIC X(80).                                   
012700                                                                  
012800                                                                  
012900 WORKING-STORAGE SECTION.                                         
013000*========================*                                        
013100                                                                  
013200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.  
013300                                                                  
013400*---- STATUS DE ARCHIVOS ---------------------------------------- 
013500 77  FS-RUNCTL               PIC XX      VALUE SPACES.            
013600 77  FS-PROVDI               PIC XX      VALUE SPACES.            
013700 77  FS-PARVOT               PIC XX      VALUE SPACES.            
013800 77  FS-DISTEL               PIC XX      VALUE SPACES.            
013900 77  FS-SEATAL               PIC XX      VALUE SPACES.            
014000 77  FS-LISTADO              PIC XX      VALUE SPACES.            
014100                                                                  
014200*---- SWITCHES DE CONTROL DE CORRIDA ---------------------------- 
014300 77  WS-STATUS-FIN           PIC X       VALUE 'N'.               
014400     88  WS-FIN-PROVDI                   VALUE 'Y'.               
014500     88  WS-NO-FIN-PROVDI                VALUE 'N'.               
014600                                                                  
014700 77  WS-STATUS-DISTEL        PIC X       VALUE 'N'.               
014800     88  WS-FIN-DISTEL                   VALUE 'Y'.               
014900     88  WS-NO-FIN-DISTEL                VALUE 'N'.               
015000                                                                  
015100 77  WS-SW-DISTRITO-OK       PIC X       VALUE 'N'.               
015200     88  WS-DISTRITO-HALLADO             VALUE 'S'.               
015300     88  WS-DISTRITO-NO-HALLADO          VALUE 'N'.               
015400                                                                  
015500 77  WS-SW-DUPLICADO         PIC X       VALUE 'N'.               
015600     88  WS-RESULTADO-DUPLICADO          VALUE 'S'.               
015700     88  WS-RESULTADO-NUEVO              VALUE 'N'.               
015800                                                                  
015900 77  WS-SW-CORRIDA-OK        PIC X       VALUE 'S'.               
016000     88  WS-CORRIDA-VALIDA               VALUE 'S'.               
016100     88  WS-CORRIDA-INVALIDA             VALUE 'N'.               
016200                                                                  
016300*---- SUBINDICES Y CONTADORES (COMP PARA ARITMETICA RAPIDA) ----- 
016400 77  WS-IX-PARTIDO            PIC 9(02) COMP.                     
016500 77  WS-IX-SELEC              PIC 9(02) COMP.                     
016600 77  WS-CANT-LEIDOS-PART      PIC 9(02) COMP VALUE ZERO.          
016700 77  WS-CANT-BANCAS-REST      PIC 9(03) COMP VALUE ZERO.          
016800 77  WS-CANT-BANCAS-1RA-SUMA  PIC 9(03) COMP VALUE ZERO.          
016900 77  WS-IX-MAYOR-RESTO        PIC 9(02) COMP VALUE ZERO.          
017000 77  WS-MAYOR-RESTO-VAL       PIC 9(09) COMP VALUE ZERO.          
017100 77  WS-IX-MAYOR-VOTOS        PIC 9(02) COMP VALUE ZERO.          
017200 77  WS-MAYOR-VOTOS-VAL       PIC 9(09) COMP VALUE ZERO.          
017300                                                                  
017400*---- ACUMULADORES DEL CALCULO ---------------------------------- 
017500 77  WS-UMBRAL-5PCT           PIC 9(09) VALUE ZEROS.              
017600 77  WS-VOT-DESCALIF          PIC 9(09) VALUE ZEROS.              
017700 77  WS-CANT-DESCALIF         PIC 9(02) VALUE ZEROS.              
017800 77  WS-VOT-CALIF             PIC 9(09) VALUE ZEROS.              
017900 77  WS-CUPO-POR-BANCA        PIC 9(09) VALUE ZEROS.              
018000 77  WS-TOT-VOT-CONTROL       PIC 9(09) VALUE ZEROS.              
018100 77  WS-TOT-BANCAS-CONTROL    PIC 9(03) VALUE ZEROS.              
018200                                                                  
018300*---- FECHA DE PROCESO (4 DIGITOS DE ANIO - AMBITO Y2K) --------- 
018400*    WS-FECHA-CRUDA RECIBE EL ACCEPT DE 8 DIGITOS Y SE PARTE      
018500*    POR REFERENCE MODIFICATION, PARA NO ROMPER EL FORMATO        
018600*    YYYYMMDD EXIGIDO POR EL ACCEPT FROM DATE.                    
018700 77  WS-FECHA-CRUDA           PIC 9(08) VALUE ZEROS.              
018800                                                                  
018900 01  WS-FECHA.                                                    
019000     03  WS-FECHA-AAAA        PIC 9(04) VALUE ZEROS.              
019100     03  WS-FECHA-MM          PIC 9(02) VALUE ZEROS.              
019200     03  WS-FECHA-DD          PIC 9(02) VALUE ZEROS.              
019300     03  FILLER               PIC X(02) VALUE SPACES.             
019400                                                                  
019500*---- CAMPOS DE COMPARACION EN MAYUSCULAS (INDEPENDIENTE DE     * 
019600*     MAYUSCULA/MINUSCULA) -------------------------------------- 
019700 01  WS-COMPARA-DISTRITO.                                         
019800     03  WS-COMPARA-PROVDI    PIC X(30) VALUE SPACES.             
019900     03  WS-COMPARA-RUNCTL    PIC X(30) VALUE SPACES.             
020000     03  FILLER               PIC X(01) VALUE SPACES.             
020100                                                                  
020200 01  WS-COMPARA-DISTEL-ANT REDEFINES WS-COMPARA-DISTRITO.         
020300     03  WS-COMPARA-GRABADO   PIC X(30).                          
020400     03  WS-COMPARA-PEDIDO    PIC X(30).                          
020500     03  FILLER               PIC X(01).                          
020600                                                                  
020700*//////////////////// COPYS DE ARCHIVOS //////////////////////////
020800*    COPY CPPRVDI.                                                
020900****************************************                          
021000*    LAYOUT PROVINCIA / DISTRITO        *                         
021100*    KC02788.ALU9999.ELEC.PROVDIST      *                         
021200*    LARGO 65 BYTES (63 + 2 FILLER)     *                         
021300****************************************                          
021400 01  WS-REG-PROVDI.                                               
021500     03  PRVD-PROVINCIA      PIC X(30)    VALUE SPACES.           
021600     03  PRVD-DISTRITO       PIC X(30)    VALUE SPACES.           
021700     03  PRVD-CANT-BANCAS    PIC 9(03)    VALUE ZEROS.            
021800     03  FILLER              PIC X(02)    VALUE SPACES.           
021900*//////////////////////////////////////////////////////////////   
022000                                                                  
022100*    COPY CPRUNCTL.                                               
022200****************************************                          
022300*    LAYOUT CONTROL DE CORRIDA          *                         
022400*    KC02788.ALU9999.ELEC.RUNCTL        *                         
022500*    LARGO 46 BYTES (45 + 1 FILLER)     *                         
022600****************************************                          
022700 01  WS-REG-RUNCTL.                                               
022800     03  RCTL-DISTRITO       PIC X(30)    VALUE SPACES.           
022900     03  RCTL-ANIO           PIC 9(04)    VALUE ZEROS.            
023000     03  RCTL-TOT-VOTOS      PIC 9(09)    VALUE ZEROS.            
023100     03  RCTL-CANT-PART      PIC 9(02)    VALUE ZEROS.            
023200     03  FILLER              PIC X(01)    VALUE SPACES.           
023300*//////////////////////////////////////////////////////////////   
023400                                                                  
023500*    COPY CPPARVOT.                                               
023600****************************************                          
023700*    LAYOUT VOTOS POR PARTIDO           *                         
023800*    KC02788.ALU9999.ELEC.PARVOT        *                         
023900*    LARGO 40 BYTES (39 + 1 FILLER)     *                         
024000****************************************                          
024100 01  WS-REG-PARVOT.                                               
024200     03  PARV-PARTIDO        PIC X(30)    VALUE SPACES.           
024300     03  PARV-VOTOS-VAL      PIC 9(09)    VALUE ZEROS.            
024400     03  FILLER              PIC X(01)    VALUE SPACES.           
024500*//////////////////////////////////////////////////////////////   
024600                                                                  
024700*    COPY CPDISTEL.                                               
024800****************************************                          
024900*    LAYOUT RESULTADO DE DISTRITO       *                         
025000*    KC02788.ALU9999.ELEC.DISTEL        *                         
025100*    LARGO 65 BYTES (63 + 2 FILLER)     *                         
025200****************************************                          
025300 01  WS-REG-DISTEL.                                               
025400     03  DEL-DISTRITO        PIC X(30)    VALUE SPACES.           
025500     03  DEL-ANIO            PIC 9(04)    VALUE ZEROS.            
025600     03  DEL-TOT-VOTOS       PIC 9(09)    VALUE ZEROS.            
025700     03  DEL-VOT-DESCALIF    PIC 9(09)    VALUE ZEROS.            
025800     03  DEL-CANT-DESCALIF   PIC 9(02)    VALUE ZEROS.            
025900     03  DEL-UMBRAL-5PCT     PIC 9(09)    VALUE ZEROS.            
026000     03  FILLER              PIC X(02)    VALUE SPACES.           
026100*//////////////////////////////////////////////////////////////   
026200                                                                  
026300*    VISTA DE CLAVE (DISTRITO + ANIO) DEL REGISTRO DE RESULTADO,  
026400*    USADA POR EL CHEQUEO DE DUPLICADOS DE 4000-VERIF-DUPLICADO.  
026500 01  WS-REG-DISTEL-CLAVE REDEFINES WS-REG-DISTEL.                 
026600     03  DEL-CLAVE-DISTRITO  PIC X(30).                           
026700     03  DEL-CLAVE-ANIO      PIC 9(04).                           
026800     03  FILLER              PIC X(31).                           
026900                                                                  
027000*    COPY CPSEATAL.                                               
027100****************************************                          
027200*    LAYOUT BANCAS POR PARTIDO          *                         
027300*    KC02788.ALU9999.ELEC.SEATAL        *                         
027400*    LARGO 95 BYTES (84 + 11 FILLER)    *                         
027500****************************************                          
027600 01  WS-REG-SEATAL.                                               
027700     03  SAL-DISTRITO        PIC X(30)    VALUE SPACES.           
027800     03  SAL-ANIO            PIC 9(04)    VALUE ZEROS.            
027900     03  SAL-PARTIDO         PIC X(30)    VALUE SPACES.           
028000     03  SAL-VOTOS-VAL       PIC 9(09)    VALUE ZEROS.            
028100     03  SAL-BANCAS-BONUS    PIC 9(02)    VALUE ZEROS.            
028200     03  SAL-BANCAS-1RA      PIC 9(03)    VALUE ZEROS.            
028300     03  SAL-BANCAS-2DA      PIC 9(03)    VALUE ZEROS.            
028400     03  SAL-BANCAS-FINAL    PIC 9(03)    VALUE ZEROS.            
028500     03  FILLER              PIC X(11)    VALUE SPACES.           
028600*//////////////////////////////////////////////////////////////   
028700                                                                  
028800                                                                  
028900*    VISTA DE CLAVE (DISTRITO + ANIO + PARTIDO) DEL REGISTRO DE   
029000*    BANCAS, VOLCADA AL LOG DE AUDITORIA EN 5210-GRABAR-UNA-BANCA.
029100 01  WS-REG-SEATAL-CLAVE REDEFINES WS-REG-SEATAL.                 
029200     03  SAL-CLAVE-DISTRITO  PIC X(30).                           
029300     03  SAL-CLAVE-ANIO      PIC 9(04).                           
029400     03  SAL-CLAVE-PARTIDO   PIC X(30).                           
029500     03  FILLER              PIC X(31).                           
029600*---- TABLA DE PARTIDOS DE LA CORRIDA (MAXIMO 99, SEGUN         * 
029700*     RUN-CONTROL PARTY-COUNT PIC 9(02)) -------------------------
029800 01  WS-TBL-PARTIDOS.                                             
029900     03  WS-TBL-PARTIDO OCCURS 99 TIMES.                          
030000         05  TBL-PARTIDO-NOM    PIC X(30) VALUE SPACES.           
030100         05  TBL-PARTIDO-VOT    PIC 9(09) VALUE ZEROS.            
030200         05  TBL-PARTIDO-DESCAL PIC X     VALUE 'N'.              
030300             88  TBL-DESCALIFICADO        VALUE 'S'.              
030400             88  TBL-CALIFICADO           VALUE 'N'.              
030500         05  TBL-PARTIDO-RESTO  PIC 9(09) VALUE ZEROS.            
030600         05  TBL-PARTIDO-SELEC2 PIC X     VALUE 'N'.              
030700             88  TBL-YA-SELECCIONADO      VALUE 'S'.              
030800         05  TBL-BANCAS-BONUS   PIC 9(02) VALUE ZEROS.            
030900         05  TBL-BANCAS-1RA     PIC 9(03) VALUE ZEROS.            
031000         05  TBL-BANCAS-2DA     PIC 9(03) VALUE ZEROS.            
031100         05  TBL-BANCAS-FINAL   PIC 9(03) VALUE ZEROS.            
031200         05  FILLER             PIC X(02) VALUE SPACES.           
031300                                                                  
031400*---- LINEAS DE IMPRESION DEL LISTADO (80 COLUMNAS) ------------- 
031500 01  IMP-ENCABEZADO-1.                                            
031600     03  FILLER              PIC X(01) VALUE SPACES.              
031700     03  FILLER              PIC X(20) VALUE                      
031800         'LIQUIDACION DE BANCAS POR DISTRITO'.                    
031900     03  FILLER              PIC X(15) VALUE SPACES.              
032000     03  IMP-ENC-DD          PIC Z9.                              
032100     03  FILLER              PIC X      VALUE '-'.                
032200     03  IMP-ENC-MM          PIC Z9.                              
032300     03  FILLER              PIC X      VALUE '-'.                
032400     03  IMP-ENC-AAAA        PIC 9(04).                           
032500     03  FILLER              PIC X(22) VALUE SPACES.              
032600                                                                  
032700 01  IMP-ENCABEZADO-2.                                            
032800     03  FILLER              PIC X(10) VALUE 'DISTRITO: '.        
032900     03  IMP-ENC-DISTRITO    PIC X(30) VALUE SPACES.              
033000     03  FILLER              PIC X(08) VALUE ' ANIO: '.           
033100     03  IMP-ENC-ANIO        PIC 9(04) VALUE ZEROS.               
033200     03  FILLER              PIC X(07) VALUE ' BANCAS:'.          
033300     03  IMP-ENC-BANCAS      PIC ZZ9.                             
033400     03  FILLER              PIC X(17) VALUE SPACES.              
033500                                                                  
033600 01  IMP-CONTROL-1.                                               
033700     03  FILLER              PIC X(20) VALUE                      
033800         'TOTAL VOTOS VALIDOS:'.                                  
033900     03  IMP-CTL-TOTVOT      PIC Z(8)9.                           
034000     03  FILLER              PIC X(04) VALUE SPACES.              
034100     03  FILLER              PIC X(18) VALUE                      
034200         'UMBRAL 5 POR CIENTO:'.                                  
034300     03  IMP-CTL-UMBRAL      PIC Z(8)9.                           
034400                                                                  
034500 01  IMP-CONTROL-2.                                               
034600     03  FILLER              PIC X(22) VALUE                      
034700         'PARTIDOS DESCALIFICAD.'.                                
034800     03  IMP-CTL-CANTDESC    PIC ZZ9.                             
034900     03  FILLER              PIC X(03) VALUE SPACES.              
035000     03  FILLER              PIC X(17) VALUE                      
035100         'VOTOS DESCALIFIC:'.                                     
035200     03  IMP-CTL-VOTDESC     PIC Z(8)9.                           
035210                                                                  
035220*    TK-1012 SE AGREGA VOTOS CALIFICADOS AL CUADRO DE CONTROL,    
035230*    EXIGIDO POR EL AREA DE ESCRUTINIO JUNTO AL CUPO POR BANCA.   
035240 01  IMP-CONTROL-3.                                               
035250     03  FILLER              PIC X(18) VALUE                      
035260         'VOTOS CALIFICADOS:'.                                    
035270     03  IMP-CTL-VOTCALIF    PIC Z(8)9.                           
035280     03  FILLER              PIC X(04) VALUE SPACES.              
035300     03  FILLER              PIC X(15) VALUE                      
035400         'VOTOS/BANCA:'.                                          
035500     03  IMP-CTL-CUPO        PIC Z(8)9.                           
035600                                                                  
035700 01  IMP-LINEA-80            PIC X(80) VALUE ALL '-'.             
035900                                                                  
036000 01  IMP-HEADER-DETALLE.                                          
036100     03  FILLER              PIC X(30) VALUE 'PARTIDO'.           
036200     03  FILLER              PIC X(12) VALUE 'VOTOS VALID.'.      
036300     03  FILLER              PIC X(05) VALUE 'BONUS'.             
036400     03  FILLER              PIC X(06) VALUE '1RA RD'.            
036500     03  FILLER              PIC X(06) VALUE '2DA RD'.            
036600     03  FILLER              PIC X(05) VALUE 'FINAL'.             
036700                                                                  
036800 01  IMP-DETALLE.                                                 
036900     03  IMP-DET-PARTIDO     PIC X(30) VALUE SPACES.              
037000     03  IMP-DET-VOTOS       PIC Z(9)9.                           
037100     03  FILLER              PIC X(01) VALUE SPACES.              
037200     03  IMP-DET-BONUS       PIC ZZ9.                             
037300     03  FILLER              PIC X(01) VALUE SPACES.              
037400     03  IMP-DET-1RA         PIC ZZZ9.                            
037500     03  FILLER              PIC X(01) VALUE SPACES.              
037600     03  IMP-DET-2DA         PIC ZZZ9.                            
037700     03  FILLER              PIC X(01) VALUE SPACES.              
037800     03  IMP-DET-FINAL       PIC ZZZZ9.                           
037900                                                                  
038000 01  IMP-TOTAL.                                                   
038100     03  FILLER              PIC X(10) VALUE 'TOTALES:  '.        
038200     03  IMP-TOT-VOTOS       PIC Z(9)9.                           
038300     03  FILLER              PIC X(14) VALUE SPACES.              
038400     03  FILLER              PIC X(14) VALUE 'BANCAS FINALES'.    
038500     03  IMP-TOT-BANCAS      PIC ZZZ9.                            
038600                                                                  
038700 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.  
038800                                                                  
038900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||  
039000 PROCEDURE DIVISION.                                              
039100                                                                  
039200 MAIN-PROGRAM-I.                                                  
039300                                                                  
039400     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F                   
039500     IF WS-CORRIDA-VALIDA THEN                                    
039600        PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F              
039700        PERFORM 3000-CALCULAR-UMBRAL-I THRU 3000-CALCULAR-UMBRAL-F
039800        PERFORM 3100-RONDA-BONUS-I     THRU 3100-RONDA-BONUS-F    
039900        PERFORM 3200-RONDA-PRIMERA-I   THRU 3200-RONDA-PRIMERA-F  
040000        PERFORM 3300-RONDA-SEGUNDA-I   THRU 3300-RONDA-SEGUNDA-F  
040100        PERFORM 3400-BANCAS-FINALES-I  THRU 3400-BANCAS-FINALES-F 
040200        PERFORM 4000-VERIF-DUPLICADO-I THRU 4000-VERIF-DUPLICADO-F
040300        PERFORM 5000-GRABAR-RESULTADO-I                           
040400           THRU 5000-GRABAR-RESULTADO-F                           
040500        PERFORM 6000-IMPRIMIR-LISTADO-I                           
040600           THRU 6000-IMPRIMIR-LISTADO-F                           
040700     END-IF                                                       
040800     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.                  
040900                                                                  
041000 MAIN-PROGRAM-F. GOBACK.                                          
041100                                                                  
041200                                                                  
041300*----  APERTURA DE ARCHIVOS Y LECTURA DE CONTROL DE CORRIDA  ---- 
041400 1000-INICIO-I.                                                   
041500                                                                  
041600     ACCEPT WS-FECHA-CRUDA FROM DATE YYYYMMDD                     
041700     MOVE WS-FECHA-CRUDA (1:4) TO WS-FECHA-AAAA                   
041800     MOVE WS-FECHA-CRUDA (5:2) TO WS-FECHA-MM                     
041900     MOVE WS-FECHA-CRUDA (7:2) TO WS-FECHA-DD                     
042000                                                                  
042100     OPEN INPUT RUNCTL                                            
042200     IF FS-RUNCTL IS NOT EQUAL '00' THEN                          
042300        DISPLAY '* ERROR EN OPEN RUNCTL   = ' FS-RUNCTL           
042400        MOVE 9999 TO RETURN-CODE                                  
042500        SET WS-CORRIDA-INVALIDA TO TRUE                           
042600     END-IF                                                       
042700                                                                  
042800     IF WS-CORRIDA-VALIDA THEN                                    
042900        READ RUNCTL INTO WS-REG-RUNCTL                            
043000        EVALUATE FS-RUNCTL                                        
043100           WHEN '00'                                              
043200              CONTINUE                                            
043300           WHEN OTHER                                             
043400              DISPLAY '* ERROR EN LECTURA RUNCTL = ' FS-RUNCTL    
043500              MOVE 9999 TO RETURN-CODE                            
043600              SET WS-CORRIDA-INVALIDA TO TRUE                     
043700        END-EVALUATE                                              
043800     END-IF                                                       
043900                                                                  
044000     IF WS-CORRIDA-VALIDA THEN                                    
044100        OPEN INPUT PROVDI                                         
044200        IF FS-PROVDI IS NOT EQUAL '00' THEN                       
044300           DISPLAY '* ERROR EN OPEN PROVDI   = ' FS-PROVDI        
044400           MOVE 9999 TO RETURN-CODE                               
044500           SET WS-CORRIDA-INVALIDA TO TRUE                        
044600        ELSE                                                      
044700           PERFORM 1100-BUSCAR-DISTRITO-I                         
044800              THRU 1100-BUSCAR-DISTRITO-F                         
044900           CLOSE PROVDI                                           
045000        END-IF                                                    
045100     END-IF                                                       
045200                                                                  
045300     IF WS-CORRIDA-VALIDA THEN                                    
045400        OPEN INPUT PARVOT                                         
045500        IF FS-PARVOT IS NOT EQUAL '00' THEN                       
045600           DISPLAY '* ERROR EN OPEN PARVOT   = ' FS-PARVOT        
045700           MOVE 9999 TO RETURN-CODE                               
045800           SET WS-CORRIDA-INVALIDA TO TRUE                        
045900        END-IF                                                    
046000     END-IF.                                                      
046100                                                                  
046200 1000-INICIO-F. EXIT.                                             
046300                                                                  
046400                                                                  
046500*----  BUSQUEDA DEL DISTRITO EN LA TABLA PROVINCIA/DISTRITO  ---- 
046600*    EL COTEJO ES INDEPENDIENTE DE MAYUSCULA/MINUSCULA: SE      * 
046700*    CONVIERTEN AMBOS NOMBRES A MAYUSCULAS ANTES DE COMPARAR.   * 
046800 1100-BUSCAR-DISTRITO-I.                                          
046900                                                                  
047000     SET WS-DISTRITO-NO-HALLADO TO TRUE                           
047100     SET WS-NO-FIN-PROVDI       TO TRUE                           
047200     MOVE RCTL-DISTRITO  TO WS-COMPARA-RUNCTL                     
047300     INSPECT WS-COMPARA-RUNCTL                                    
047400        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                   
047500                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                   
047600                                                                  
047700     PERFORM 1110-LEER-PROVDI-I THRU 1110-LEER-PROVDI-F           
047800        UNTIL WS-FIN-PROVDI OR WS-DISTRITO-HALLADO                
047900                                                                  
048000     IF WS-DISTRITO-NO-HALLADO THEN                               
048100        DISPLAY '* DISTRITO NO EXISTE EN TABLA PROVDI: '          
048200                 RCTL-DISTRITO                                    
048300        MOVE 9999 TO RETURN-CODE                                  
048400        SET WS-CORRIDA-INVALIDA TO TRUE                           
048500     END-IF.                                                      
048600                                                                  
048700 1100-BUSCAR-DISTRITO-F. EXIT.                                    
048800                                                                  
048900 1110-LEER-PROVDI-I.                                              
049000                                                                  
049100     READ PROVDI INTO WS-REG-PROVDI                               
049200     EVALUATE FS-PROVDI                                           
049300        WHEN '00'                                                 
049400           MOVE PRVD-DISTRITO TO WS-COMPARA-PROVDI                
049500           INSPECT WS-COMPARA-PROVDI                              
049600              CONVERTING 'abcdefghijklmnopqrstuvwxyz'             
049700                      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'             
049800           IF WS-COMPARA-PROVDI EQUAL WS-COMPARA-RUNCTL THEN      
049900              SET WS-DISTRITO-HALLADO TO TRUE                     
050000              MOVE PRVD-CANT-BANCAS TO WS-TOT-BANCAS-CONTROL      
050100           END-IF                                                 
050200        WHEN '10'                                                 
050300           SET WS-FIN-PROVDI TO TRUE                              
050400        WHEN OTHER                                                
050500           DISPLAY '* ERROR EN LECTURA PROVDI = ' FS-PROVDI       
050600           MOVE 9999 TO RETURN-CODE                               
050700           SET WS-FIN-PROVDI TO TRUE                              
050800     END-EVALUATE.                                                
050900                                                                  
051000 1110-LEER-PROVDI-F. EXIT.                                        
051100                                                                  
051200                                                                  
051300                                                                  
051400*----  LECTURA DE LOS VOTOS POR PARTIDO DE LA CORRIDA  ---------- 
051500 2000-PROCESO-I.                                                  
051600                                                                  
051700     MOVE ZERO TO WS-CANT-LEIDOS-PART                             
051800                                                                  
051900     PERFORM 2100-LEER-PARTIDO-I THRU 2100-LEER-PARTIDO-F         
052000        VARYING WS-IX-PARTIDO FROM 1 BY 1                         
052100           UNTIL WS-IX-PARTIDO GREATER RCTL-CANT-PART             
052200              OR WS-CORRIDA-INVALIDA                              
052300                                                                  
052400     IF WS-CORRIDA-VALIDA                                         
052500        AND WS-CANT-LEIDOS-PART NOT EQUAL RCTL-CANT-PART THEN     
052600        DISPLAY '* CANTIDAD DE PARTIDOS LEIDOS NO COINCIDE '      
052700        DISPLAY '* CON PARTY-COUNT DEL CONTROL DE CORRIDA  '      
052800        MOVE 9999 TO RETURN-CODE                                  
052900        SET WS-CORRIDA-INVALIDA TO TRUE                           
053000     END-IF.                                                      
053100                                                                  
053200 2000-PROCESO-F. EXIT.                                            
053300                                                                  
053400                                                                  
053500*----  LEE UN REGISTRO DE VOTOS POR PARTIDO Y LO CARGA EN TABLA - 
053600 2100-LEER-PARTIDO-I.                                             
053700                                                                  
053800     READ PARVOT INTO WS-REG-PARVOT                               
053900     EVALUATE FS-PARVOT                                           
054000        WHEN '00'                                                 
054100           ADD 1 TO WS-CANT-LEIDOS-PART                           
054200           MOVE PARV-PARTIDO   TO TBL-PARTIDO-NOM (WS-IX-PARTIDO) 
054300           MOVE PARV-VOTOS-VAL TO TBL-PARTIDO-VOT (WS-IX-PARTIDO) 
054400        WHEN '10'                                                 
054500           DISPLAY '* ARCHIVO PARVOT AGOTADO ANTES DE '           
054600           DISPLAY '* COMPLETAR PARTY-COUNT PARTIDOS  '           
054700           MOVE 9999 TO RETURN-CODE                               
054800           SET WS-CORRIDA-INVALIDA TO TRUE                        
054900        WHEN OTHER                                                
055000           DISPLAY '* ERROR EN LECTURA PARVOT = ' FS-PARVOT       
055100           MOVE 9999 TO RETURN-CODE                               
055200           SET WS-CORRIDA-INVALIDA TO TRUE                        
055300     END-EVALUATE.                                                
055400                                                                  
055500 2100-LEER-PARTIDO-F. EXIT.                                       
055600                                                                  
055700                                                                  
055800*----  UMBRAL DE DESCALIFICACION (5% REDONDEADO) Y VOTOS/BANCA -- 
055900 3000-CALCULAR-UMBRAL-I.                                          
056000                                                                  
056100     MOVE RCTL-TOT-VOTOS TO WS-TOT-VOT-CONTROL                    
056200     COMPUTE WS-UMBRAL-5PCT ROUNDED = WS-TOT-VOT-CONTROL * 0.05   
056300        ON SIZE ERROR                                             
056400           DISPLAY '* ERROR EN CALCULO DE UMBRAL 5%'              
056500           MOVE 9999 TO RETURN-CODE                               
056600     END-COMPUTE                                                  
056700                                                                  
056800     MOVE ZERO TO WS-VOT-DESCALIF                                 
056900     MOVE ZERO TO WS-CANT-DESCALIF                                
057000                                                                  
057100     PERFORM 3010-MARCAR-DESCALIF-I THRU 3010-MARCAR-DESCALIF-F   
057200        VARYING WS-IX-PARTIDO FROM 1 BY 1                         
057300           UNTIL WS-IX-PARTIDO GREATER RCTL-CANT-PART             
057400                                                                  
057500     COMPUTE WS-VOT-CALIF =                                       
057600             WS-TOT-VOT-CONTROL - WS-VOT-DESCALIF                 
057700                                                                  
057800     COMPUTE WS-CUPO-POR-BANCA =                                  
057900             WS-VOT-CALIF / WS-TOT-BANCAS-CONTROL.                
058000                                                                  
058100 3000-CALCULAR-UMBRAL-F. EXIT.                                    
058200                                                                  
058300                                                                  
058400*----  MARCA COMO DESCALIFICADO A UN PARTIDO BAJO EL UMBRAL  ---- 
058500 3010-MARCAR-DESCALIF-I.                                          
058600                                                                  
058700     IF TBL-PARTIDO-VOT (WS-IX-PARTIDO) LESS WS-UMBRAL-5PCT THEN  
058800        SET TBL-DESCALIFICADO (WS-IX-PARTIDO) TO TRUE             
058900        ADD TBL-PARTIDO-VOT (WS-IX-PARTIDO) TO WS-VOT-DESCALIF    
059000        ADD 1 TO WS-CANT-DESCALIF                                 
059100     ELSE                                                         
059200        SET TBL-CALIFICADO (WS-IX-PARTIDO) TO TRUE                
059300     END-IF.                                                      
059400                                                                  
059500 3010-MARCAR-DESCALIF-F. EXIT.                                    
059600                                                                  
059700                                                                  
059800*----  BANCA BONUS: AL PRIMER PARTIDO CON MAS VOTOS EN ORDEN   -- 
059900*      DE LECTURA (SOLO EL PRIMERO, AUNQUE HAYA OTROS EMPATADOS)* 
060000 3100-RONDA-BONUS-I.                                              
060100                                                                  
060200     MOVE 1 TO WS-IX-MAYOR-VOTOS                                  
060300     MOVE TBL-PARTIDO-VOT (1) TO WS-MAYOR-VOTOS-VAL               
060400                                                                  
060500     PERFORM 3110-COMPARAR-MAYOR-I THRU 3110-COMPARAR-MAYOR-F     
060600        VARYING WS-IX-PARTIDO FROM 2 BY 1                         
060700           UNTIL WS-IX-PARTIDO GREATER RCTL-CANT-PART             
060800                                                                  
060900     ADD 1 TO TBL-BANCAS-BONUS (WS-IX-MAYOR-VOTOS).               
061000                                                                  
061100 3100-RONDA-BONUS-F. EXIT.                                        
061200                                                                  
061300 3110-COMPARAR-MAYOR-I.                                           
061400                                                                  
061500     IF TBL-PARTIDO-VOT (WS-IX-PARTIDO) GREATER WS-MAYOR-VOTOS-VAL
061600        THEN                                                      
061700        MOVE WS-IX-PARTIDO TO WS-IX-MAYOR-VOTOS                   
061800        MOVE TBL-PARTIDO-VOT (WS-IX-PARTIDO)                      
061900          TO WS-MAYOR-VOTOS-VAL                                   
062000     END-IF.                                                      
062100                                                                  
062200 3110-COMPARAR-MAYOR-F. EXIT.                                     
062300                                                                  
062400                                                                  
062500*----  PRIMERA RONDA: COCIENTE ENTERO DE VOTOS SOBRE EL CUPO  --- 
062600 3200-RONDA-PRIMERA-I.                                            
062700                                                                  
062800     MOVE ZERO TO WS-CANT-BANCAS-1RA-SUMA                         
062900                                                                  
063000     PERFORM 3210-ASIGNAR-1RA-I THRU 3210-ASIGNAR-1RA-F           
063100        VARYING WS-IX-PARTIDO FROM 1 BY 1                         
063200           UNTIL WS-IX-PARTIDO GREATER RCTL-CANT-PART.            
063300                                                                  
063400 3200-RONDA-PRIMERA-F. EXIT.                                      
063500                                                                  
063600 3210-ASIGNAR-1RA-I.                                              
063700                                                                  
063800     IF TBL-CALIFICADO (WS-IX-PARTIDO) THEN                       
063900        DIVIDE TBL-PARTIDO-VOT (WS-IX-PARTIDO)                    
064000           BY WS-CUPO-POR-BANCA                                   
064100           GIVING TBL-BANCAS-1RA (WS-IX-PARTIDO)                  
064200           REMAINDER TBL-PARTIDO-RESTO (WS-IX-PARTIDO)            
064300        ADD TBL-BANCAS-1RA (WS-IX-PARTIDO)                        
064400          TO WS-CANT-BANCAS-1RA-SUMA                              
064500     ELSE                                                         
064600        MOVE ZERO TO TBL-BANCAS-1RA (WS-IX-PARTIDO)               
064700        MOVE ZERO TO TBL-PARTIDO-RESTO (WS-IX-PARTIDO)            
064800     END-IF.                                                      
064900                                                                  
065000 3210-ASIGNAR-1RA-F. EXIT.                                        
065100                                                                  
065200                                                                  
065300*----  SEGUNDA RONDA: RESTO MAYOR, RESERVANDO LA BANCA BONUS  --- 
065400 3300-RONDA-SEGUNDA-I.                                            
065500                                                                  
065600     COMPUTE WS-CANT-BANCAS-REST =                                
065700        WS-TOT-BANCAS-CONTROL - WS-CANT-BANCAS-1RA-SUMA - 1       
065800                                                                  
065900     PERFORM 3305-SELECCIONAR-RESTO-I                             
066000        THRU 3305-SELECCIONAR-RESTO-F                             
066100        WS-CANT-BANCAS-REST TIMES.                                
066200                                                                  
066300 3300-RONDA-SEGUNDA-F. EXIT.                                      
066400                                                                  
066500 3305-SELECCIONAR-RESTO-I.                                        
066600                                                                  
066700     PERFORM 3310-BUSCAR-MAYOR-RESTO-I                            
066800        THRU 3310-BUSCAR-MAYOR-RESTO-F                            
066900     IF WS-IX-MAYOR-RESTO GREATER ZERO THEN                       
067000        ADD 1 TO TBL-BANCAS-2DA (WS-IX-MAYOR-RESTO)               
067100        SET TBL-YA-SELECCIONADO (WS-IX-MAYOR-RESTO) TO TRUE       
067200     END-IF.                                                      
067300                                                                  
067400 3305-SELECCIONAR-RESTO-F. EXIT.                                  
067500                                                                  
067600                                                                  
067700                                                                  
067800*----  UBICA EL PARTIDO CALIFICADO, NO SELECCIONADO, CON MAYOR -- 
067900*      RESTO; EN CASO DE EMPATE GANA EL PRIMERO EN ORDEN DE     * 
068000*      LECTURA (BUSQUEDA ESTRICTAMENTE CRECIENTE).              * 
068100 3310-BUSCAR-MAYOR-RESTO-I.                                       
068200                                                                  
068300     MOVE ZERO TO WS-IX-MAYOR-RESTO                               
068400     MOVE ZERO TO WS-MAYOR-RESTO-VAL                              
068500                                                                  
068600     PERFORM 3320-COMPARAR-RESTO-I THRU 3320-COMPARAR-RESTO-F     
068700        VARYING WS-IX-PARTIDO FROM 1 BY 1                         
068800           UNTIL WS-IX-PARTIDO GREATER RCTL-CANT-PART.            
068900                                                                  
069000 3310-BUSCAR-MAYOR-RESTO-F. EXIT.                                 
069100                                                                  
069200 3320-COMPARAR-RESTO-I.                                           
069300                                                                  
069400     IF TBL-CALIFICADO (WS-IX-PARTIDO)                            
069500        AND NOT TBL-YA-SELECCIONADO (WS-IX-PARTIDO)               
069600        AND TBL-PARTIDO-RESTO (WS-IX-PARTIDO)                     
069700              GREATER WS-MAYOR-RESTO-VAL THEN                     
069800        MOVE WS-IX-PARTIDO TO WS-IX-MAYOR-RESTO                   
069900        MOVE TBL-PARTIDO-RESTO (WS-IX-PARTIDO)                    
070000          TO WS-MAYOR-RESTO-VAL                                   
070100     END-IF.                                                      
070200                                                                  
070300 3320-COMPARAR-RESTO-F. EXIT.                                     
070400                                                                  
070500                                                                  
070600*----  BANCAS FINALES = 1RA RONDA + 2DA RONDA + BONUS  ---------- 
070700 3400-BANCAS-FINALES-I.                                           
070800                                                                  
070900     PERFORM 3410-SUMAR-FINAL-I THRU 3410-SUMAR-FINAL-F           
071000        VARYING WS-IX-PARTIDO FROM 1 BY 1                         
071100           UNTIL WS-IX-PARTIDO GREATER RCTL-CANT-PART.            
071200                                                                  
071300 3400-BANCAS-FINALES-F. EXIT.                                     
071400                                                                  
071500 3410-SUMAR-FINAL-I.                                              
071600                                                                  
071700     COMPUTE TBL-BANCAS-FINAL (WS-IX-PARTIDO) =                   
071800             TBL-BANCAS-1RA   (WS-IX-PARTIDO)                     
071900           + TBL-BANCAS-2DA   (WS-IX-PARTIDO)                     
072000           + TBL-BANCAS-BONUS (WS-IX-PARTIDO).                    
072100                                                                  
072200 3410-SUMAR-FINAL-F. EXIT.                                        
072300                                                                  
072400                                                                  
072500*----  VERIFICA QUE NO EXISTA YA UN RESULTADO GRABADO PARA EL  -- 
072600*      MISMO DISTRITO (INDEPENDIENTE DE MAYUSCULA/MINUSCULA) Y  * 
072700*      ANIO.                                                     *
072800 4000-VERIF-DUPLICADO-I.                                          
072900                                                                  
073000     SET WS-RESULTADO-NUEVO TO TRUE                               
073100     SET WS-NO-FIN-DISTEL   TO TRUE                               
073200                                                                  
073300     MOVE RCTL-DISTRITO  TO WS-COMPARA-PEDIDO                     
073400     INSPECT WS-COMPARA-PEDIDO                                    
073500        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                   
073600                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                   
073700                                                                  
073800     OPEN INPUT DISTEL                                            
073900     IF FS-DISTEL EQUAL '35' THEN                                 
074000*       ARCHIVO DE RESULTADOS SIN CREAR TODAVIA - NO HAY DUPLIC.  
074100        CONTINUE                                                  
074200     ELSE                                                         
074300        IF FS-DISTEL NOT EQUAL '00' THEN                          
074400           DISPLAY '* ERROR EN OPEN DISTEL (VERIF) = ' FS-DISTEL  
074500           MOVE 9999 TO RETURN-CODE                               
074600           SET WS-CORRIDA-INVALIDA TO TRUE                        
074700        ELSE                                                      
074800           PERFORM 4010-LEER-DISTEL-I THRU 4010-LEER-DISTEL-F     
074900              UNTIL WS-FIN-DISTEL OR WS-RESULTADO-DUPLICADO       
075000           CLOSE DISTEL                                           
075100        END-IF                                                    
075200     END-IF                                                       
075300                                                                  
075400     IF WS-RESULTADO-DUPLICADO THEN                               
075500        DISPLAY '* YA EXISTE RESULTADO PARA DISTRITO/ANIO: '      
075600                 RCTL-DISTRITO '/' RCTL-ANIO                      
075700        MOVE 9999 TO RETURN-CODE                                  
075800        SET WS-CORRIDA-INVALIDA TO TRUE                           
075900     END-IF.                                                      
076000                                                                  
076100 4000-VERIF-DUPLICADO-F. EXIT.                                    
076200                                                                  
076300 4010-LEER-DISTEL-I.                                              
076400                                                                  
076500     READ DISTEL INTO WS-REG-DISTEL                               
076600     EVALUATE FS-DISTEL                                           
076700        WHEN '00'                                                 
076800           MOVE DEL-DISTRITO TO WS-COMPARA-GRABADO                
076900           INSPECT WS-COMPARA-GRABADO                             
077000              CONVERTING 'abcdefghijklmnopqrstuvwxyz'             
077100                      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'             
077200           IF WS-COMPARA-GRABADO EQUAL WS-COMPARA-PEDIDO          
077300              AND DEL-ANIO EQUAL RCTL-ANIO THEN                   
077400              SET WS-RESULTADO-DUPLICADO TO TRUE                  
077500           END-IF                                                 
077600        WHEN '10'                                                 
077700           SET WS-FIN-DISTEL TO TRUE                              
077800        WHEN OTHER                                                
077900           DISPLAY '* ERROR EN LECTURA DISTEL = ' FS-DISTEL       
078000           MOVE 9999 TO RETURN-CODE                               
078100           SET WS-FIN-DISTEL TO TRUE                              
078200           SET WS-CORRIDA-INVALIDA TO TRUE                        
078300     END-EVALUATE.                                                
078400                                                                  
078500 4010-LEER-DISTEL-F. EXIT.                                        
078600                                                                  
078700                                                                  
078800                                                                  
078900*----  GRABACION DEL RESULTADO: DISTRITO Y BANCAS POR PARTIDO  -- 
079000*      TODO EL RESULTADO SE GRABA COMO UNIDAD; SI LA CORRIDA ES * 
079100*      INVALIDA NO SE ABRE NINGUN ARCHIVO DE SALIDA.            * 
079200 5000-GRABAR-RESULTADO-I.                                         
079300                                                                  
079400     PERFORM 5100-GRABAR-DISTRITO-I THRU 5100-GRABAR-DISTRITO-F   
079500     IF WS-CORRIDA-VALIDA THEN                                    
079600        PERFORM 5200-GRABAR-BANCAS-I THRU 5200-GRABAR-BANCAS-F    
079700     END-IF.                                                      
079800                                                                  
079900 5000-GRABAR-RESULTADO-F. EXIT.                                   
080000                                                                  
080100 5100-GRABAR-DISTRITO-I.                                          
080200                                                                  
080300     MOVE RCTL-DISTRITO     TO DEL-DISTRITO                       
080400     MOVE RCTL-ANIO         TO DEL-ANIO                           
080500     MOVE WS-TOT-VOT-CONTROL TO DEL-TOT-VOTOS                     
080600     MOVE WS-VOT-DESCALIF   TO DEL-VOT-DESCALIF                   
080700     MOVE WS-CANT-DESCALIF  TO DEL-CANT-DESCALIF                  
080800     MOVE WS-UMBRAL-5PCT    TO DEL-UMBRAL-5PCT                    
080900                                                                  
081000     OPEN EXTEND DISTEL                                           
081100     IF FS-DISTEL NOT EQUAL '00' THEN                             
081200        DISPLAY '* ERROR EN OPEN EXTEND DISTEL = ' FS-DISTEL      
081300        MOVE 9999 TO RETURN-CODE                                  
081400        SET WS-CORRIDA-INVALIDA TO TRUE                           
081500     ELSE                                                         
081600        WRITE REG-DISTEL FROM WS-REG-DISTEL                       
081700        IF FS-DISTEL NOT EQUAL '00' THEN                          
081800           DISPLAY '* ERROR EN WRITE DISTEL = ' FS-DISTEL         
081900           MOVE 9999 TO RETURN-CODE                               
082000           SET WS-CORRIDA-INVALIDA TO TRUE                        
082100        END-IF                                                    
082200        CLOSE DISTEL                                              
082300     END-IF.                                                      
082400                                                                  
082500 5100-GRABAR-DISTRITO-F. EXIT.                                    
082600                                                                  
082700 5200-GRABAR-BANCAS-I.                                            
082800                                                                  
082900     OPEN EXTEND SEATAL                                           
083000     IF FS-SEATAL NOT EQUAL '00' THEN                             
083100        DISPLAY '* ERROR EN OPEN EXTEND SEATAL = ' FS-SEATAL      
083200        MOVE 9999 TO RETURN-CODE                                  
083300        SET WS-CORRIDA-INVALIDA TO TRUE                           
083400     ELSE                                                         
083500        PERFORM 5210-GRABAR-UNA-BANCA-I                           
083600           THRU 5210-GRABAR-UNA-BANCA-F                           
083700           VARYING WS-IX-PARTIDO FROM 1 BY 1                      
083800              UNTIL WS-IX-PARTIDO GREATER RCTL-CANT-PART          
083900                 OR WS-CORRIDA-INVALIDA                           
084000        CLOSE SEATAL                                              
084100     END-IF.                                                      
084200                                                                  
084300 5200-GRABAR-BANCAS-F. EXIT.                                      
084400                                                                  
084500 5210-GRABAR-UNA-BANCA-I.                                         
084600                                                                  
084700     MOVE RCTL-DISTRITO  TO SAL-DISTRITO                          
084800     MOVE RCTL-ANIO      TO SAL-ANIO                              
084900     MOVE TBL-PARTIDO-NOM   (WS-IX-PARTIDO) TO SAL-PARTIDO        
085000     MOVE TBL-PARTIDO-VOT   (WS-IX-PARTIDO) TO SAL-VOTOS-VAL      
085100     MOVE TBL-BANCAS-BONUS  (WS-IX-PARTIDO) TO SAL-BANCAS-BONUS   
085200     MOVE TBL-BANCAS-1RA    (WS-IX-PARTIDO) TO SAL-BANCAS-1RA     
085300     MOVE TBL-BANCAS-2DA    (WS-IX-PARTIDO) TO SAL-BANCAS-2DA     
085400     MOVE TBL-BANCAS-FINAL  (WS-IX-PARTIDO) TO SAL-BANCAS-FINAL   
085500                                                                  
085600     DISPLAY '* GRABANDO BANCA - CLAVE: ' SAL-CLAVE-DISTRITO      
085700              '/' SAL-CLAVE-ANIO '/' SAL-CLAVE-PARTIDO            
085800     WRITE REG-SEATAL FROM WS-REG-SEATAL                          
085900     IF FS-SEATAL NOT EQUAL '00' THEN                             
086000        DISPLAY '* ERROR EN WRITE SEATAL = ' FS-SEATAL            
086100        MOVE 9999 TO RETURN-CODE                                  
086200        SET WS-CORRIDA-INVALIDA TO TRUE                           
086300     END-IF.                                                      
086400                                                                  
086500 5210-GRABAR-UNA-BANCA-F. EXIT.                                   
086600                                                                  
086700                                                                  
086800*----  IMPRESION DEL LISTADO DE LIQUIDACION DE BANCAS  ---------- 
086900 6000-IMPRIMIR-LISTADO-I.                                         
087000                                                                  
087100     OPEN OUTPUT LISTADO                                          
087200     IF FS-LISTADO NOT EQUAL '00' THEN                            
087300        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO           
087400        MOVE 9999 TO RETURN-CODE                                  
087500     ELSE                                                         
087600        PERFORM 6100-IMP-ENCABEZADO-I THRU 6100-IMP-ENCABEZADO-F  
087700        PERFORM 6200-IMP-CONTROL-I    THRU 6200-IMP-CONTROL-F     
087800        PERFORM 6300-IMP-DETALLE-I    THRU 6300-IMP-DETALLE-F     
087900           VARYING WS-IX-PARTIDO FROM 1 BY 1                      
088000              UNTIL WS-IX-PARTIDO GREATER RCTL-CANT-PART          
088100        PERFORM 6400-IMP-TOTAL-I      THRU 6400-IMP-TOTAL-F       
088200        CLOSE LISTADO                                             
088300     END-IF.                                                      
088400                                                                  
088500 6000-IMPRIMIR-LISTADO-F. EXIT.                                   
088600                                                                  
088700 6100-IMP-ENCABEZADO-I.                                           
088800                                                                  
088900     MOVE WS-FECHA-DD   TO IMP-ENC-DD                             
089000     MOVE WS-FECHA-MM   TO IMP-ENC-MM                             
089100     MOVE WS-FECHA-AAAA TO IMP-ENC-AAAA                           
089200     WRITE REG-LISTADO FROM IMP-ENCABEZADO-1 AFTER TOP-OF-FORM    
089300                                                                  
089400     MOVE RCTL-DISTRITO        TO IMP-ENC-DISTRITO                
089500     MOVE RCTL-ANIO            TO IMP-ENC-ANIO                    
089600     MOVE WS-TOT-BANCAS-CONTROL TO IMP-ENC-BANCAS                 
089700     WRITE REG-LISTADO FROM IMP-ENCABEZADO-2 AFTER 1              
089800     WRITE REG-LISTADO FROM IMP-LINEA-80     AFTER 1.             
089900                                                                  
090000 6100-IMP-ENCABEZADO-F. EXIT.                                     
090100                                                                  
090200 6200-IMP-CONTROL-I.                                              
090300                                                                  
090400     MOVE WS-TOT-VOT-CONTROL TO IMP-CTL-TOTVOT                    
090500     MOVE WS-UMBRAL-5PCT     TO IMP-CTL-UMBRAL                    
090600     WRITE REG-LISTADO FROM IMP-CONTROL-1 AFTER 1                 
090700                                                                  
090800     MOVE WS-CANT-DESCALIF   TO IMP-CTL-CANTDESC                  
090900     MOVE WS-VOT-DESCALIF    TO IMP-CTL-VOTDESC                   
091000     WRITE REG-LISTADO FROM IMP-CONTROL-2 AFTER 1                 
091010                                                                  
091020     MOVE WS-VOT-CALIF       TO IMP-CTL-VOTCALIF                  
091030     MOVE WS-CUPO-POR-BANCA  TO IMP-CTL-CUPO                      
091040     WRITE REG-LISTADO FROM IMP-CONTROL-3 AFTER 1                 
091100     WRITE REG-LISTADO FROM IMP-LINEA-80  AFTER 1                 
091300     WRITE REG-LISTADO FROM IMP-HEADER-DETALLE AFTER 1.           
091400                                                                  
091500 6200-IMP-CONTROL-F. EXIT.                                        
091600                                                                  
091700 6300-IMP-DETALLE-I.                                              
091800                                                                  
091900     MOVE TBL-PARTIDO-NOM  (WS-IX-PARTIDO) TO IMP-DET-PARTIDO     
092000     MOVE TBL-PARTIDO-VOT  (WS-IX-PARTIDO) TO IMP-DET-VOTOS       
092100     MOVE TBL-BANCAS-BONUS (WS-IX-PARTIDO) TO IMP-DET-BONUS       
092200     MOVE TBL-BANCAS-1RA   (WS-IX-PARTIDO) TO IMP-DET-1RA         
092300     MOVE TBL-BANCAS-2DA   (WS-IX-PARTIDO) TO IMP-DET-2DA         
092400     MOVE TBL-BANCAS-FINAL (WS-IX-PARTIDO) TO IMP-DET-FINAL       
092500     WRITE REG-LISTADO FROM IMP-DETALLE AFTER 1                   
092600                                                                  
092700     ADD TBL-PARTIDO-VOT   (WS-IX-PARTIDO) TO WS-TOT-VOT-CONTROL  
092800     ADD TBL-BANCAS-FINAL  (WS-IX-PARTIDO)                        
092900       TO WS-TOT-BANCAS-CONTROL.                                  
093000                                                                  
093100 6300-IMP-DETALLE-F. EXIT.                                        
093200                                                                  
093300 6400-IMP-TOTAL-I.                                                
093400                                                                  
093500*    NOTA: WS-TOT-VOT-CONTROL Y WS-TOT-BANCAS-CONTROL QUEDARON    
093600*    DUPLICADOS AL SUMAR EL DETALLE (TK-0788); SE RECALCULAN      
093700*    DESDE EL CONTROL DE CORRIDA Y LA SUMA DE BANCAS FINALES      
093800*    PARA EVITAR DOBLE CONTEO EN EL RENGLON DE TOTALES.           
093900     MOVE RCTL-TOT-VOTOS TO WS-TOT-VOT-CONTROL                    
094000     MOVE ZERO TO WS-TOT-BANCAS-CONTROL                           
094100     PERFORM 6410-SUMAR-BANCA-TOTAL-I                             
094200        THRU 6410-SUMAR-BANCA-TOTAL-F                             
094300        VARYING WS-IX-PARTIDO FROM 1 BY 1                         
094400           UNTIL WS-IX-PARTIDO GREATER RCTL-CANT-PART             
094500                                                                  
094600     WRITE REG-LISTADO FROM IMP-LINEA-80 AFTER 1                  
094700     MOVE WS-TOT-VOT-CONTROL    TO IMP-TOT-VOTOS                  
094800     MOVE WS-TOT-BANCAS-CONTROL TO IMP-TOT-BANCAS                 
094900     WRITE REG-LISTADO FROM IMP-TOTAL AFTER 1.                    
095000                                                                  
095100 6400-IMP-TOTAL-F. EXIT.                                          
095200                                                                  
095300 6410-SUMAR-BANCA-TOTAL-I.                                        
095400                                                                  
095500     ADD TBL-BANCAS-FINAL (WS-IX-PARTIDO)                         
095600       TO WS-TOT-BANCAS-CONTROL.                                  
095700                                                                  
095800 6410-SUMAR-BANCA-TOTAL-F. EXIT.                                  
095900                                                                  
096000                                                                  
096100*----  CIERRE DE ARCHIVOS DE ENTRADA Y RESUMEN DE CORRIDA  ------ 
096200 9999-FINAL-I.                                                    
096300                                                                  
096400     DISPLAY '* SELLO DE CORRIDA (AAAAMMDD)     : '               
096500              WS-FECHA-CRUDA                                      
096600                                                                  
096700     IF WS-CORRIDA-VALIDA THEN                                    
096800        DISPLAY ' '                                               
096900        DISPLAY '* RESULTADO GRABADO PARA DISTRITO: '             
097000                 RCTL-DISTRITO                                    
097100        DISPLAY '* PARTIDOS PROCESADOS            : '             
097200                 WS-CANT-LEIDOS-PART                              
097300        DISPLAY '* PARTIDOS DESCALIFICADOS        : '             
097400                 WS-CANT-DESCALIF                                 
097500     ELSE                                                         
097600        DISPLAY ' '                                               
097700        DISPLAY '* CORRIDA RECHAZADA - NO SE GRABO NINGUN '       
097800        DISPLAY '* REGISTRO DE RESULTADO.                 '       
097900     END-IF                                                       
098000                                                                  
098100     IF FS-RUNCTL EQUAL '00' OR FS-RUNCTL EQUAL '10' THEN         
098200        CLOSE RUNCTL                                              
098300     END-IF                                                       
098400     IF FS-PARVOT EQUAL '00' OR FS-PARVOT EQUAL '10' THEN         
098500        CLOSE PARVOT                                              
098600     END-IF.                                                      
098700                                                                  
098800 9999-FINAL-F. EXIT.                                              
098900                                                                  
099000                                                                  
